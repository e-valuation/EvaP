000010******************************************************************
000020*                                                                *
000030*        F I L E   H E L P E R   C O M M A R E A   A R E A       *
000040*                                                                *
000050******************************************************************
000060*
000070*    SHARED WORK AREA COPIED INTO EVERY DRIVER THAT NEEDS THE
000080*    800/850 PARAGRAPHS OUT OF FILEHLPP.COB (USERSUBT FOR THE
000090*    NAME LISTS AND THE IGNORE LIST, COURSET FOR ITS CHANGE
000100*    LOG).  LAID OUT AS ONE FLAT COMMAREA, THE SAME SHAPE AS
000110*    K.C.S.'S OWN CHAIN-AREA, SO THE PARAGRAPHS CAN BE COPIED
000120*    UNCHANGED INTO ANY DRIVER.  THE CALLING DRIVER STILL OWNS
000130*    ITS OWN SELECT/FD FOR THE ACTUAL TEXT FILE BEING READ OR
000140*    WRITTEN AND JUST MOVES ONE LINE AT A TIME THROUGH THIS AREA.
000150*
000160*    MAINTENANCE
000170*    -----------
000180*    98/11/05  RFT  ORIGINAL - LIFTED THE DE-DUP-ON-READ LOGIC
000190*                   OUT OF A ONE-OFF IN THE OLD USER EXTRACT SO
000200*                   THE COURSE EXTRACT COULD SHARE THE SAME
000210*                   WRITE-LINE PARAGRAPH.
000220*    00/03/09  CMB  REQUEST #5210 - WIDENED FH-DEDUP-MAX AND
000230*                   FH-DEDUP-ENTRY FROM 2000 TO 4000 - THIS IS THE
000240*                   SAME IGNORE-LIST/NAME-STAGING WIDENING USERSUBT
000250*                   LOGS AGAINST ITSELF, BUT THE TABLE BEING
000260*                   WIDENED ACTUALLY LIVES HERE.
000270*
000280 01  FH-COMMAREA.
000290     03  FH-LINE-IN              PIC  X(200).
000300     03  FH-LINE-OUT             PIC  X(200).
000310     03  FH-FILE-STATUS          PIC  X(02)       VALUE "00".
000320     03  FH-AT-END-FLAG          PIC  9(01)       COMP VALUE 0.
000330         88  FH-AT-END                            VALUE 1.
000340         88  FH-NOT-AT-END                        VALUE 0.
000350     03  FH-BLANK-FLAG           PIC  9(01)       COMP VALUE 0.
000360         88  FH-LINE-IS-BLANK                     VALUE 1.
000370     03  FH-DUP-FLAG             PIC  9(01)       COMP VALUE 0.
000380         88  FH-LINE-IS-DUP                       VALUE 1.
000390     03  FILLER                  PIC  X(01)       VALUE SPACE.
000400*
000410*    DE-DUPLICATION TABLE - HOLDS EVERY DISTINCT NON-BLANK LINE
000420*    SEEN SO FAR FOR THE LIST CURRENTLY BEING READ (FIRST NAMES,
000430*    LAST NAMES OR THE IGNORE LIST - ONE LIST AT A TIME; THE
000440*    TABLE IS RESET BY THE CALLER BEFORE EACH NEW LIST).
000450*
000460 01  FH-DEDUP-TABLE-WORK.
000470     03  FILLER                  PIC  X(01)       VALUE SPACE.
000480     03  FH-DEDUP-MAX            PIC  9(05)       COMP
000490                                     VALUE 4000.
000500     03  FH-DEDUP-COUNT          PIC  9(05)       COMP VALUE 0.
000510     03  FH-DEDUP-IX             PIC  9(05)       COMP VALUE 0.
000520     03  FH-DEDUP-ENTRY OCCURS 1 TO 4000 TIMES
000530             DEPENDING ON FH-DEDUP-COUNT
000540             INDEXED BY FH-DX.
000550         05  FH-DEDUP-VALUE          PIC  X(200).
000560*
000570*    ALTERNATE VIEW OF THE COMMAREA'S INCOMING LINE, USED WHEN
000580*    THE LIST BEING CHECKED IS KNOWN TO BE NO WIDER THAN A
000590*    USERNAME (60 BYTES) SO THE DE-DUP COMPARE ISN'T DRAGGING
000600*    140 BYTES OF TRAILING SPACE THROUGH THE SEARCH.
000610*
000620 01  FH-LINE-IN-KEY REDEFINES FH-LINE-IN.
000630     03  FH-LINE-IN-KEY-60       PIC  X(60).
000640     03  FILLER                  PIC  X(140).
