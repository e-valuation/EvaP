000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.    USERSUBT.
000040 AUTHOR.        R F TATE.
000050 INSTALLATION.  MERIDIAN DATA SYSTEMS.
000060 DATE-WRITTEN.  02/11/85.
000070 DATE-COMPILED.
000080 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000090*
000100*        *******************************
000110*        *                             *
000120*        *        R. F. Tate          *
000130*        *   Meridian Data Systems     *
000140*        *    114 Ridgeline Road       *
000150*        *   Huntsville, AL 35806      *
000160*        *       205-555-0148          *
000170*        *                             *
000180*        *******************************
000190*
000200******************************************************************
000210*                                                                *
000220*   USERSUBT - TABLE EXTRACT SCRUBBER, USER TABLE PASS.          *
000230*                                                                *
000240*   READS THE USER TABLE EXTRACT, REPLACES EVERY ACCOUNT'S       *
000250*   USERNAME, NAME AND EMAIL WITH A SYNTHETIC IDENTITY DRAWN     *
000260*   FROM A NAME POOL, AND WRITES AN OLD=>NEW CHANGE LOG SO A     *
000270*   RELEASE CAN BE TRACED BACK TO PRODUCTION IF NEEDED.  USED TO *
000280*   SCRUB A COPY OF THE DATABASE BEFORE IT GOES TO A TEST OR     *
000290*   TRAINING MACHINE.                                            *
000300*                                                                *
000310******************************************************************
000320*
000330*   CHANGE LOG
000340*   ----------
000350*   85/02/11  RFT  ORIGINAL - WROTE THIS TO SCRUB THE PAYROLL    *
000360*                  NAME-AND-ADDRESS EXTRACT BEFORE IT WENT TO    *
000370*                  THE SERVICE BUREAU FOR TEST CONVERSION.       *
000380*   85/06/04  RFT  ADD THE IGNORE LIST - SERVICE BUREAU WANTED   *
000390*                  A HANDFUL OF REAL TEST ACCOUNTS LEFT ALONE.   *
000400*   87/09/22  WDH  REPOINTED AT THE NEW PERSONNEL EXTRACT LAYOUT *
000410*                  AFTER THE HR CONVERSION.                     *
000420*   90/01/15  RFT  NAME POOL WAS RUNNING OUT OF COMBINATIONS ON  *
000430*                  LARGE EXTRACTS - RAISED THE POOL TARGET AND   *
000440*                  ADDED THE DUPLICATE RE-ROLL CHECK.            *
000450*   93/04/30  PLK  MOVED THE RANDOM KEY GENERATOR OUT TO A       *
000460*                  SHARED COPYBOOK (RANDOMW/RANDOMP) SO THE      *
000470*                  COURSE-TABLE SCRUBBER COULD USE THE SAME ONE. *
000480*   95/11/08  PLK  MOVED THE DE-DUP-ON-READ LOGIC FOR THE NAME   *
000490*                  LISTS OUT TO FILEHLPW/FILEHLPP FOR THE SAME   *
000500*                  REASON.                                      *
000510*   98/07/14  CMB  RETARGETED FOR THE EVAP COURSE EVALUATION     *
000520*                  DATABASE EXPORT - TABLE LAYOUT IS NOW         *
000530*                  USERNAME/EMAIL/FIRST NAME/LAST NAME.          *
000540*   98/07/21  CMB  ADD THE STAFF/STUDENT/EXTERNAL EMAIL          *
000550*                  CLASSIFICATION - EVAP HAS THREE EMAIL FORMS   *
000560*                  WHERE THE OLD PERSONNEL SYSTEM ONLY HAD ONE.  *
000570*   98/09/02  CMB  REQUEST #4471 - EXTERNAL ACCOUNTS GET A       *
000580*                  ".EXT" SUFFIX ON THE NEW USERNAME SO THEY     *
000590*                  SORT TOGETHER ON THE REVIEW LISTING.          *
000600*   98/11/05  RFT  SHARE THE ONE RANDOM-NUMBER COPYBOOK AND      *
000610*                  FILE-HELPER COPYBOOK WITH THE NEW COURSE-     *
000620*                  TABLE AND COMMENT-TABLE SCRUBBERS WRITTEN     *
000630*                  FOR THIS SAME EVAP JOB STREAM.                *
000640*   99/02/18  RFT  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS ARE     *
000650*                  CARRIED IN THIS PROGRAM'S OWN DATA, ONLY IN   *
000660*                  THIS COMMENT BLOCK.  NO CODE CHANGE REQUIRED. *
000670*   99/06/10  CMB  REQUEST #4963 - UPSI-0 NOW SKIPS THE IGNORE   *
000680*                  LIST ENTIRELY FOR A FULL-SCRUB RERUN WHERE    *
000690*                  NO ACCOUNT SHOULD SURVIVE UNTOUCHED.          *
000700*   00/03/09  CMB  REQUEST #5210 - WIDEN THE IGNORE LIST TABLE   *
000710*                  AND NAME STAGING TABLES FROM 2000 TO 4000     *
000720*                  ENTRIES, EXPORT HAS GROWN.                    *
000730*
000740 ENVIRONMENT DIVISION.
000750*
000760 CONFIGURATION SECTION.
000770*
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     SWITCH-0 IS US-RERUN-SWITCH
000810         ON STATUS IS US-RERUN-REQUESTED
000820         OFF STATUS IS US-RERUN-NOT-REQUESTED.
000840*
000850 INPUT-OUTPUT SECTION.
000860*
000870 FILE-CONTROL.
000880     SELECT FIRSTNAME-FILE  ASSIGN TO FIRSTNAM
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS FH-FILE-STATUS.
000910     SELECT LASTNAME-FILE   ASSIGN TO LASTNAM
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS FH-FILE-STATUS.
000940     SELECT IGNORE-FILE     ASSIGN TO IGNORES
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS FH-FILE-STATUS.
000970     SELECT US-USER-IN-FILE  ASSIGN TO USERSIN
000980         ORGANIZATION IS SEQUENTIAL
000990         FILE STATUS IS FH-FILE-STATUS.
001000     SELECT US-USER-OUT-FILE ASSIGN TO USERSOUT
001010         ORGANIZATION IS SEQUENTIAL
001020         FILE STATUS IS FH-FILE-STATUS.
001030     SELECT LOG-FILE        ASSIGN TO USRCHGLG
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS FH-FILE-STATUS.
001060*
001070 I-O-CONTROL.
001080*
001090 DATA DIVISION.
001100*
001110 FILE SECTION.
001120*
001130 FD  FIRSTNAME-FILE.
001140 01  FIRSTNAME-RECORD.
001150     03  FIRSTNAME-RECORD-TEXT   PIC  X(40).
001160     03  FILLER                  PIC  X(01).
001170*
001180 FD  LASTNAME-FILE.
001190 01  LASTNAME-RECORD.
001200     03  LASTNAME-RECORD-TEXT    PIC  X(40).
001210     03  FILLER                  PIC  X(01).
001220*
001230 FD  IGNORE-FILE.
001240 01  IGNORE-RECORD.
001250     03  IGNORE-RECORD-TEXT      PIC  X(60).
001260     03  FILLER                  PIC  X(01).
001270*
001280 FD  US-USER-IN-FILE.
001290 01  US-USER-IN-RECORD           PIC  X(264).
001300*
001310 FD  US-USER-OUT-FILE.
001320 01  US-USER-OUT-RECORD          PIC  X(264).
001330*
001340 FD  LOG-FILE.
001350 01  LOG-RECORD.
001360     03  LOG-RECORD-TEXT         PIC  X(149).
001370     03  FILLER                  PIC  X(01).
001380*
001390 WORKING-STORAGE SECTION.
001400*
001410*                     ALPHA 77'S
001420*
001430 77  WS-ANSWER                   PIC  X(01)       VALUE SPACE.
001440*
001450*                    NUMERIC 77'S
001460*
001470 77  WS-ESCAPE-FLAG              PIC  9(01)       VALUE ZERO.
001480*
001490 01  US-USER-WORK-RECORD.
001500     03  US-USER-USERNAME        PIC  X(60).
001510     03  US-USER-EMAIL           PIC  X(120).
001520     03  US-USER-FIRST-NAME      PIC  X(40).
001530     03  US-USER-LAST-NAME       PIC  X(40).
001540     03  FILLER                  PIC  X(04)       VALUE SPACES.
001550*
001560     COPY "USERSUBW.COB".
001570     COPY "RANDOMW.COB".
001580     COPY "FILEHLPW.COB".
001590*
001600 PROCEDURE DIVISION.
001610*
001620******************************************************************
001630*                                                                *
001640*                         C O N T R O L                          *
001650*                                                                *
001660******************************************************************
001670*
001680 000000-CONTROL.
001690*
001700     PERFORM 001000-READ-CONFIG
001710        THRU 001000-EXIT.
001720*
001730     PERFORM 002000-BUILD-PERSON-POOL
001740        THRU 002000-EXIT.
001750*
001760     PERFORM 003000-READ-IGNORE-LIST
001770        THRU 003000-EXIT.
001780*
001790     PERFORM 004000-PROCESS-USERS
001800        THRU 004000-EXIT.
001810*
001820     PERFORM 005000-CLOSE-AND-FINISH
001830        THRU 005000-EXIT.
001840*
001850 000000-EXIT.
001860     STOP RUN.
001870*
001880     COPY "USERSUBP.COB".
