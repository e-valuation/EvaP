000010******************************************************************
000020*                                                                *
000030*         F I L E   H E L P E R   P A R A G R A P H S            *
000040*                                                                *
000050******************************************************************
000060*
000070*    COPIED AT THE TAIL OF THE PROCEDURE DIVISION OF ANY DRIVER
000080*    THAT READS A DE-DUPLICATED NAME/IGNORE LIST OR WRITES A
000090*    CHANGE-LOG LINE.  THE CALLER OWNS THE SELECT/FD FOR THE
000100*    ACTUAL FILE AND DOES ITS OWN READ; THESE PARAGRAPHS ONLY
000110*    TOUCH FH-COMMAREA AND FH-DEDUP-TABLE-WORK (COPY FILEHLPW).
000120*
000130*    CALLING PROTOCOL
000140*    ----------------
000150*    BEFORE THE FIRST LINE OF A GIVEN LIST, THE CALLER MOVES
000160*    ZERO TO FH-DEDUP-COUNT TO CLEAR THE TABLE.  FOR EACH LINE
000170*    READ, THE CALLER MOVES THE RECORD TO FH-LINE-IN AND
000180*    PERFORMS 800-CHECK-DEDUP THRU 800-EXIT; IF IT COMES BACK
000190*    WITH FH-LINE-IS-BLANK OR FH-LINE-IS-DUP TRUE THE CALLER
000200*    READS ON WITHOUT USING THE LINE, OTHERWISE FH-LINE-IN HOLDS
000210*    A FRESH ENTRY NOW ALSO ADDED TO THE TABLE.  850-WRITE-LINE
000220*    THRU 850-EXIT MOVES FH-LINE-OUT TO THE CALLER'S LOG-RECORD
000230*    AND WRITES IT (CALLER'S SELECT MUST NAME THE FILE LOG-FILE
000240*    WITH RECORD LOG-RECORD).
000250*
000260*    MAINTENANCE
000270*    -----------
000280*    98/11/05  RFT  ORIGINAL - READ THE LIST FILE ITSELF, ONE
000290*                   FIXED FD PER JOB.
000300*    98/12/09  RFT  SPLIT THE READ OUT OF 800 SO THE SAME
000310*                   PARAGRAPH COULD SERVE THREE DIFFERENT LIST
000320*                   FD'S IN ONE DRIVER (FIRST NAMES, LAST NAMES,
000330*                   IGNORE LIST) WITHOUT THREE COPIES OF IT.
000340*    98/12/14  RFT  ADD FH-LINE-IN-KEY-60 COMPARE SO THE IGNORE
000350*                   LIST LOOKUP DOESN'T CRAWL 200 BYTES A LINE.
000360*    99/02/18  RFT  Y2K REVIEW - NO DATE FIELDS HANDLED HERE,
000370*                   NO CHANGE REQUIRED.
000380*
000390*                 C H E C K   D E - D U P
000400*
000410*    CALLER HAS ALREADY MOVED ONE LINE INTO FH-LINE-IN.  SETS
000420*    FH-LINE-IS-BLANK IF IT IS ALL SPACES; OTHERWISE SEARCHES
000430*    FH-DEDUP-ENTRY AND SETS FH-LINE-IS-DUP IF ALREADY PRESENT,
000440*    OR ADDS IT TO THE TABLE (SPACE PERMITTING) IF NOT.
000450*
000460 800-CHECK-DEDUP.
000470*
000480     MOVE 0 TO FH-BLANK-FLAG.
000490     MOVE 0 TO FH-DUP-FLAG.
000500     IF (FH-LINE-IN = SPACES)
000510         MOVE 1 TO FH-BLANK-FLAG
000520         GO TO 800-EXIT.
000530*
000540     SET FH-DX TO 1.
000550     PERFORM 800-20-CHECK-ONE-ENTRY
000560        THRU 800-20-EXIT
000570             VARYING FH-DX FROM 1 BY 1
000580             UNTIL (FH-DX > FH-DEDUP-COUNT)
000590                OR (FH-LINE-IS-DUP).
000600     IF FH-LINE-IS-DUP
000610         GO TO 800-EXIT.
000620*
000630     IF (FH-DEDUP-COUNT < FH-DEDUP-MAX)
000640         ADD 1 TO FH-DEDUP-COUNT
000650         SET FH-DX TO FH-DEDUP-COUNT
000660         MOVE FH-LINE-IN TO FH-DEDUP-VALUE (FH-DX).
000670*
000680 800-EXIT.
000690     EXIT.
000700*
000705*    ALL THREE CALLERS (FIRST NAMES, LAST NAMES, IGNORE LIST) ARE
000706*    60 BYTES OR NARROWER, SO THE COMPARE RUNS AGAINST THE FIRST
000707*    60 BYTES OF EACH SIDE ONLY - SEE FH-LINE-IN-KEY IN FILEHLPW.
000708*
000710 800-20-CHECK-ONE-ENTRY.
000720     IF (FH-LINE-IN-KEY-60 = FH-DEDUP-VALUE (FH-DX) (1:60))
000730         MOVE 1 TO FH-DUP-FLAG.
000740 800-20-EXIT.
000750     EXIT.
000760*
000770*
000780*                 W R I T E   L I N E
000790*
000800*    WRITES FH-LINE-OUT TO THE CALLER'S CHANGE-LOG FD (CALLER'S
000810*    SELECT MUST NAME THE FILE LOG-FILE AND ITS RECORD AS
000820*    LOG-RECORD, SAME LENGTH AS FH-LINE-OUT OR SHORTER - THE
000830*    MOVE BELOW TRUNCATES ON THE RIGHT IF THE FD RECORD IS
000840*    NARROWER THAN 200).
000850*
000860 850-WRITE-LINE.
000870*
000880     MOVE FH-LINE-OUT TO LOG-RECORD.
000890     WRITE LOG-RECORD.
000900*
000910 850-EXIT.
000920     EXIT.
