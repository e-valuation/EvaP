000010******************************************************************
000020*                                                                *
000030*           C O U R S E   S H U F F L E   W O R K   A R E A      *
000040*                                                                *
000050******************************************************************
000060*
000070*    RECORD LAYOUTS AND WORKING STORAGE FOR COURSET, THE EXPORT
000080*    SCRUBBER'S COURSE-TABLE PASS.  COPIED INTO WORKING-STORAGE
000090*    RIGHT AFTER THE 77'S, AHEAD OF COPY RANDOMW AND COPY
000100*    FILEHLPW (SEE COURSET FOR THE ORDER).
000110*
000120*    MAINTENANCE
000130*    -----------
000140*    91/03/18  RFT  ORIGINAL.
000150*    98/11/09  RFT  ADD CR-COURSE-ENTRY-FLAT SO A WHOLE COURSE
000160*                   SLOT CAN BE MOVED TO THE OUTPUT BUFFER IN ONE
000170*                   STATEMENT INSTEAD OF FIVE.
000180*    99/02/18  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,
000190*                   NO CHANGE REQUIRED.
000200*
000210*                 C O U R S E   T A B L E   I N   M E M O R Y
000220*
000230 01  CR-COURSE-POOL.
000240     03  FILLER                  PIC  X(01)       VALUE SPACE.
000250     03  CR-COURSE-MAX           PIC  9(05)       COMP
000260                                     VALUE 20000.
000270     03  CR-COURSE-COUNT         PIC  9(05)       COMP VALUE 0.
000280     03  CR-COURSE-ENTRY OCCURS 1 TO 20000 TIMES
000290             DEPENDING ON CR-COURSE-COUNT.
000300         05  CR-COURSE-ID            PIC  9(09).
000310         05  CR-COURSE-SEMESTER-ID   PIC  9(09).
000320         05  CR-COURSE-DEGREE        PIC  X(60).
000330         05  CR-COURSE-NAME-DE       PIC  X(200).
000340         05  CR-COURSE-NAME-EN       PIC  X(200).
000350         05  FILLER                  PIC  X(01)       VALUE SPACE.
000360     03  CR-COURSE-ENTRY-FLAT    REDEFINES CR-COURSE-ENTRY
000370             OCCURS 1 TO 20000 TIMES
000380             DEPENDING ON CR-COURSE-COUNT
000390                                     PIC  X(479).
000400*
000410*              S H U F F L E   P E R M U T A T I O N   T A B L E
000420*
000430*    CR-SHUFFLE-INDEX STARTS AS THE IDENTITY PERMUTATION (ENTRY I
000440*    HOLDS I) AND IS RANDOMIZED IN PLACE BY 003000-BUILD-SHUFFLE.
000450*    KEEPING THE PERMUTATION AS A TABLE OF SUBSCRIPTS RATHER THAN
000460*    SWAPPING WHOLE 479-BYTE COURSE ENTRIES AROUND MEANS EVERY
000470*    SHUFFLE STEP ONLY EVER MOVES TWO 5-DIGIT COUNTERS.
000480*
000490 01  CR-SHUFFLE-WORK.
000500     03  FILLER                  PIC  X(01)       VALUE SPACE.
000510     03  CR-SHUFFLE-INDEX OCCURS 1 TO 20000 TIMES
000520             DEPENDING ON CR-COURSE-COUNT
000530                                     PIC  9(05)       COMP.
000540*
000550*                  C H A N G E - L O G   L I N E
000560*
000570 01  CR-LOG-LINE.
000580     03  CR-LOG-OLD-KEY          PIC  X(09).
000590     03  CR-LOG-ARROW            PIC  X(04)       VALUE " => ".
000600     03  CR-LOG-NEW-KEY          PIC  X(09).
000610     03  FILLER                  PIC  X(01)       VALUE SPACE.
000620 01  CR-LOG-LINE-FLAT           REDEFINES CR-LOG-LINE
000630                                     PIC  X(23).
000640*
000650*                  M I S C E L L A N E O U S   W O R K
000660*
000670 01  CR-MISC-WORK.
000680     03  CR-CX                   PIC  9(05)       COMP VALUE 0.
000690     03  CR-PX                   PIC  9(05)       COMP VALUE 0.
000700     03  CR-SWAP-TEMP            PIC  9(05)       COMP VALUE 0.
000710     03  CR-ORIG-IX              PIC  9(05)       COMP VALUE 0.
000720     03  CR-SUBST-IX             PIC  9(05)       COMP VALUE 0.
000730     03  FILLER                  PIC  X(01)       VALUE SPACE.
