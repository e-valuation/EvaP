000010******************************************************************
000020*                                                                *
000030*          U S E R   S U B S T I T U T I O N   L O G I C         *
000040*                                                                *
000050******************************************************************
000060*
000070*    COPIED AT THE TAIL OF USERSUBT'S PROCEDURE DIVISION.  ALSO
000080*    TAIL-COPIES RANDOMP.COB AND FILEHLPP.COB BELOW SO 000000-
000090*    CONTROL'S PERFORMS OF THE 900/910/920 AND 800/850
000100*    PARAGRAPHS RESOLVE WITHIN THE SAME COMPILE UNIT.
000110*
000120*    MAINTENANCE
000130*    -----------
000140*    85/02/11  RFT  ORIGINAL.
000150*    90/01/15  RFT  ADD THE DUPLICATE RE-ROLL CHECK AT 002050.
000160*    98/07/14  CMB  RETARGETED FOR EVAP - NEW 004200/004300 FOR
000170*                   THE STAFF/STUDENT/EXTERNAL EMAIL RULES.
000180*    99/06/10  CMB  REQUEST #4963 - 003000 NOW HONORS UPSI-0.
000190*
000200*                         C O N T R O L
000210*
000220 001000-READ-CONFIG.
000230*
000240     OPEN INPUT  FIRSTNAME-FILE.
000250     OPEN INPUT  LASTNAME-FILE.
000260     OPEN INPUT  US-USER-IN-FILE.
000270     OPEN OUTPUT US-USER-OUT-FILE.
000280     OPEN OUTPUT LOG-FILE.
000290*
000300 001000-EXIT.
000310     EXIT.
000320*
000330*
000340*              B U I L D   P E R S O N   P O O L
000350*
000360 002000-BUILD-PERSON-POOL.
000370*
000380     PERFORM 900-SEED-RNG THRU 900-EXIT.
000390*
000400     MOVE 0 TO FH-DEDUP-COUNT.
000410     MOVE 0 TO FH-AT-END-FLAG.
000420     PERFORM 002010-LOAD-FIRSTNAME
000430        THRU 002010-EXIT
000440             UNTIL FH-AT-END.
000450     MOVE FH-DEDUP-COUNT TO US-FIRSTNAME-COUNT.
000460     PERFORM 002011-COPY-FIRSTNAME
000470        THRU 002011-EXIT
000480             VARYING US-FX FROM 1 BY 1
000490             UNTIL (US-FX > US-FIRSTNAME-COUNT).
000500*
000510     MOVE 0 TO FH-DEDUP-COUNT.
000520     MOVE 0 TO FH-AT-END-FLAG.
000530     PERFORM 002020-LOAD-LASTNAME
000540        THRU 002020-EXIT
000550             UNTIL FH-AT-END.
000560     MOVE FH-DEDUP-COUNT TO US-LASTNAME-COUNT.
000570     PERFORM 002021-COPY-LASTNAME
000580        THRU 002021-EXIT
000590             VARYING US-LX FROM 1 BY 1
000600             UNTIL (US-LX > US-LASTNAME-COUNT).
000610*
000620     PERFORM 002030-GENERATE-POOL
000630        THRU 002030-EXIT.
000640*
000650 002000-EXIT.
000660     EXIT.
000670*
000680 002010-LOAD-FIRSTNAME.
000690     READ FIRSTNAME-FILE INTO FIRSTNAME-RECORD
000700         AT END
000710             MOVE 1 TO FH-AT-END-FLAG
000720             GO TO 002010-EXIT.
000730     MOVE FIRSTNAME-RECORD-TEXT TO FH-LINE-IN.
000740     PERFORM 800-CHECK-DEDUP THRU 800-EXIT.
000750 002010-EXIT.
000760     EXIT.
000770*
000780 002011-COPY-FIRSTNAME.
000790     MOVE FH-DEDUP-VALUE (US-FX) TO US-FIRSTNAME-VALUE (US-FX).
000800 002011-EXIT.
000810     EXIT.
000820*
000830 002020-LOAD-LASTNAME.
000840     READ LASTNAME-FILE INTO LASTNAME-RECORD
000850         AT END
000860             MOVE 1 TO FH-AT-END-FLAG
000870             GO TO 002020-EXIT.
000880     MOVE LASTNAME-RECORD-TEXT TO FH-LINE-IN.
000890     PERFORM 800-CHECK-DEDUP THRU 800-EXIT.
000900 002020-EXIT.
000910     EXIT.
000920*
000930 002021-COPY-LASTNAME.
000940     MOVE FH-DEDUP-VALUE (US-LX) TO US-LASTNAME-VALUE (US-LX).
000950 002021-EXIT.
000960     EXIT.
000970*
000980*    PAIR A RANDOM FIRST NAME WITH A RANDOM LAST NAME, RE-ROLLING
000990*    ON A DUPLICATE PERSON (SAME DERIVED USERNAME) UNTIL THE
001000*    POOL HOLDS US-PERSON-TARGET DISTINCT PERSONS.
001010*
001020 002030-GENERATE-POOL.
001030*
001040     MOVE 0 TO US-PERSON-BUILT.
001050 002030-10-GENERATE-ONE.
001060     IF (US-PERSON-BUILT NOT < US-PERSON-TARGET)
001070         GO TO 002030-EXIT.
001080*
001090     MOVE US-FIRSTNAME-COUNT TO RN-RANGE-LIMIT.
001100     PERFORM 920-NEXT-RANDOM-RANGE THRU 920-EXIT.
001110     MOVE RN-RANGE-RESULT TO US-PICK-FIRST.
001120*
001130     MOVE US-LASTNAME-COUNT TO RN-RANGE-LIMIT.
001140     PERFORM 920-NEXT-RANDOM-RANGE THRU 920-EXIT.
001150     MOVE RN-RANGE-RESULT TO US-PICK-LAST.
001160*
001170     ADD 1 TO US-PERSON-BUILT.
001180     MOVE US-FIRSTNAME-VALUE (US-PICK-FIRST)
001190         TO US-PERSON-FIRSTNAME (US-PERSON-BUILT).
001200     MOVE US-LASTNAME-VALUE (US-PICK-LAST)
001210         TO US-PERSON-LASTNAME (US-PERSON-BUILT).
001220     PERFORM 002040-BUILD-POOL-USERNAME THRU 002040-EXIT.
001230*
001240     MOVE 0 TO US-DUP-FLAG.
001250     PERFORM 002050-CHECK-POOL-DUP
001260        THRU 002050-EXIT
001270             VARYING US-PX FROM 1 BY 1
001280             UNTIL (US-PX NOT < US-PERSON-BUILT)
001290                OR (US-PERSON-IS-DUP).
001300     IF US-PERSON-IS-DUP
001310         SUBTRACT 1 FROM US-PERSON-BUILT.
001320*
001330     GO TO 002030-10-GENERATE-ONE.
001340*
001350 002030-EXIT.
001360     EXIT.
001370*
001380*    BUILD THE POOL USERNAME (LOWER(FIRST) + "." + LOWER(LAST))
001390*    INTO A SCRATCH COPY OF THE NAME SO THE DISPLAY-CASE
001400*    FIRSTNAME/LASTNAME FIELDS THEMSELVES ARE NOT DISTURBED.
001410*
001420 002040-BUILD-POOL-USERNAME.
001430     MOVE US-PERSON-FIRSTNAME (US-PERSON-BUILT) TO US-TEMP-FIRST.
001440     MOVE US-PERSON-LASTNAME  (US-PERSON-BUILT) TO US-TEMP-LAST.
001450     INSPECT US-TEMP-FIRST
001460         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001470                 TO "abcdefghijklmnopqrstuvwxyz".
001480     INSPECT US-TEMP-LAST
001490         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001500                 TO "abcdefghijklmnopqrstuvwxyz".
001510     MOVE SPACES TO US-PERSON-USERNAME (US-PERSON-BUILT).
001520     STRING US-TEMP-FIRST   DELIMITED BY SPACE
001530            "."             DELIMITED BY SIZE
001540            US-TEMP-LAST    DELIMITED BY SPACE
001550         INTO US-PERSON-USERNAME (US-PERSON-BUILT).
001560 002040-EXIT.
001570     EXIT.
001580*
001590 002050-CHECK-POOL-DUP.
001600     IF (US-PERSON-USERNAME (US-PX) =
001610             US-PERSON-USERNAME (US-PERSON-BUILT))
001620         MOVE 1 TO US-DUP-FLAG.
001630 002050-EXIT.
001640     EXIT.
001650*
001660*
001670*               R E A D   I G N O R E   L I S T
001680*
001690*    UPSI-0 ON MEANS A FULL-SCRUB RERUN - NO ACCOUNT IS EXEMPT,
001700*    SO THE IGNORE LIST IS NOT EVEN OPENED (REQUEST #4963).
001710*
001720 003000-READ-IGNORE-LIST.
001730*
001740     MOVE 0 TO US-IGNORE-COUNT.
001750     IF US-RERUN-REQUESTED
001760         GO TO 003000-EXIT.
001770*
001780     MOVE 0 TO FH-DEDUP-COUNT.
001790     MOVE 0 TO FH-AT-END-FLAG.
001800     OPEN INPUT IGNORE-FILE.
001810     PERFORM 003010-LOAD-IGNORE
001820        THRU 003010-EXIT
001830             UNTIL FH-AT-END.
001840     CLOSE IGNORE-FILE.
001850     MOVE FH-DEDUP-COUNT TO US-IGNORE-COUNT.
001860     PERFORM 003020-COPY-IGNORE
001870        THRU 003020-EXIT
001880             VARYING US-GX FROM 1 BY 1
001890             UNTIL (US-GX > US-IGNORE-COUNT).
001900*
001910 003000-EXIT.
001920     EXIT.
001930*
001940 003010-LOAD-IGNORE.
001950     READ IGNORE-FILE INTO IGNORE-RECORD
001960         AT END
001970             MOVE 1 TO FH-AT-END-FLAG
001980             GO TO 003010-EXIT.
001990     MOVE IGNORE-RECORD-TEXT TO FH-LINE-IN.
002000     PERFORM 800-CHECK-DEDUP THRU 800-EXIT.
002010 003010-EXIT.
002020     EXIT.
002030*
002040 003020-COPY-IGNORE.
002050     MOVE FH-DEDUP-VALUE (US-GX) TO US-IGNORE-VALUE (US-GX).
002060 003020-EXIT.
002070     EXIT.
002080*
002090*
002100*                 P R O C E S S   U S E R S
002110*
002120*    READS US-USER-IN-FILE TOP TO BOTTOM AND REWRITES IT ROW FOR
002130*    ROW.  EMPTY-USERNAME ROWS AND IGNORED USERS PASS THROUGH
002140*    UNCHANGED; EVERY OTHER ROW IS PAIRED WITH THE NEXT PERSON
002150*    POOL SLOT, BY THE SAME ELIGIBLE-ROW COUNT ON BOTH SIDES.
002160*
002170 004000-PROCESS-USERS.
002180*
002190     MOVE 0 TO US-USER-INDEX.
002200 004000-10-READ-USER.
002210     READ US-USER-IN-FILE INTO US-USER-WORK-RECORD
002220         AT END
002230             GO TO 004000-EXIT.
002240*
002250     IF (US-USER-USERNAME = SPACES)
002260         MOVE US-USER-IN-RECORD TO US-USER-OUT-RECORD
002270         WRITE US-USER-OUT-RECORD
002280         GO TO 004000-10-READ-USER.
002290*
002300     ADD 1 TO US-USER-INDEX.
002310     PERFORM 004100-CHECK-IGNORE THRU 004100-EXIT.
002320     IF US-USER-IS-IGNORED
002330         MOVE US-USER-IN-RECORD TO US-USER-OUT-RECORD
002340         WRITE US-USER-OUT-RECORD
002350         GO TO 004000-10-READ-USER.
002360*
002370     PERFORM 004200-CLASSIFY-AFFILIATION THRU 004200-EXIT.
002380     PERFORM 004300-ASSIGN-NEW-IDENTITY  THRU 004300-EXIT.
002390     PERFORM 004400-WRITE-LOG-LINE       THRU 004400-EXIT.
002400*
002410     MOVE US-NEW-USERNAME TO US-USER-USERNAME.
002420     MOVE US-NEW-EMAIL    TO US-USER-EMAIL.
002430     MOVE US-PERSON-FIRSTNAME (US-USER-INDEX) TO US-USER-FIRST-NAME.
002440     MOVE US-PERSON-LASTNAME  (US-USER-INDEX) TO US-USER-LAST-NAME.
002450     MOVE US-USER-WORK-RECORD TO US-USER-OUT-RECORD.
002460     WRITE US-USER-OUT-RECORD.
002470     GO TO 004000-10-READ-USER.
002480*
002490 004000-EXIT.
002500     EXIT.
002510*
002520*    IGNORE CHECK IS CASE-INSENSITIVE ON THE USER'S OWN USERNAME
002530*    ONLY - THE IGNORE FILE ENTRIES THEMSELVES ARE NOT FOLDED.
002540*
002550 004100-CHECK-IGNORE.
002560     MOVE 0 TO US-IGNORED-FLAG.
002570     MOVE US-USER-USERNAME TO US-LOWER-USERNAME.
002580     INSPECT US-LOWER-USERNAME
002590         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002600                 TO "abcdefghijklmnopqrstuvwxyz".
002610     IF (US-IGNORE-COUNT = 0)
002620         GO TO 004100-EXIT.
002630     PERFORM 004110-CHECK-ONE-IGNORE
002640        THRU 004110-EXIT
002650             VARYING US-GX FROM 1 BY 1
002660             UNTIL (US-GX > US-IGNORE-COUNT)
002670                OR (US-USER-IS-IGNORED).
002680 004100-EXIT.
002690     EXIT.
002700*
002710 004110-CHECK-ONE-IGNORE.
002720     IF (US-LOWER-USERNAME = US-IGNORE-VALUE (US-GX))
002730         MOVE 1 TO US-IGNORED-FLAG.
002740 004110-EXIT.
002750     EXIT.
002760*
002770*    PRECEDENCE: STAFF SUBSTRING, ELSE STUDENT SUBSTRING, ELSE
002780*    EXTERNAL.  NO INTRINSIC FUNCTIONS - INSPECT TALLYING DOES
002790*    THE SUBSTRING TEST.
002800*
002810 004200-CLASSIFY-AFFILIATION.
002820     MOVE SPACE TO US-AFFILIATION-CODE.
002830*
002840     MOVE 0 TO US-TALLY-WORK.
002850     INSPECT US-USER-EMAIL
002860         TALLYING US-TALLY-WORK
002870             FOR ALL "@hpi.uni-potsdam.de".
002880     IF (US-TALLY-WORK > 0)
002890         MOVE "S" TO US-AFFILIATION-CODE
002900         GO TO 004200-EXIT.
002910*
002920     MOVE 0 TO US-TALLY-WORK.
002930     INSPECT US-USER-EMAIL
002940         TALLYING US-TALLY-WORK
002950             FOR ALL "@student.hpi.uni-potsdam.de".
002960     IF (US-TALLY-WORK > 0)
002970         MOVE "T" TO US-AFFILIATION-CODE
002980         GO TO 004200-EXIT.
002990*
003000     MOVE "E" TO US-AFFILIATION-CODE.
003010 004200-EXIT.
003020     EXIT.
003030*
003040*    STAFF/STUDENT GET THE PLAIN POOL USERNAME; EXTERNAL GETS
003050*    THE ".EXT" SUFFIXED FORM (REQUEST #4471).
003060*
003070 004300-ASSIGN-NEW-IDENTITY.
003080     MOVE SPACES TO US-NEW-USERNAME.
003090     MOVE SPACES TO US-NEW-EMAIL.
003100     IF US-AFFIL-STAFF
003110         MOVE US-PERSON-USERNAME (US-USER-INDEX) TO US-NEW-USERNAME
003120         STRING US-PERSON-USERNAME (US-USER-INDEX)
003130                    DELIMITED BY SPACE
003140                "@hpi.uni-potsdam.de" DELIMITED BY SIZE
003150             INTO US-NEW-EMAIL
003160     ELSE
003170     IF US-AFFIL-STUDENT
003180         MOVE US-PERSON-USERNAME (US-USER-INDEX) TO US-NEW-USERNAME
003190         STRING US-PERSON-USERNAME (US-USER-INDEX)
003200                    DELIMITED BY SPACE
003210                "@student.hpi.uni-potsdam.de" DELIMITED BY SIZE
003220             INTO US-NEW-EMAIL
003230     ELSE
003240         STRING US-PERSON-USERNAME (US-USER-INDEX)
003250                    DELIMITED BY SPACE
003260                ".ext" DELIMITED BY SIZE
003270             INTO US-NEW-USERNAME
003280         STRING US-PERSON-USERNAME (US-USER-INDEX)
003290                    DELIMITED BY SPACE
003300                "@myhpi.de" DELIMITED BY SIZE
003310             INTO US-NEW-EMAIL.
003320 004300-EXIT.
003330     EXIT.
003340*
003350 004400-WRITE-LOG-LINE.
003360     MOVE SPACES TO US-LOG-LINE.
003370     MOVE US-USER-USERNAME TO US-LOG-OLD-KEY.
003380     MOVE US-NEW-USERNAME  TO US-LOG-NEW-KEY.
003390     MOVE US-LOG-LINE-FLAT TO FH-LINE-OUT.
003400     PERFORM 850-WRITE-LINE THRU 850-EXIT.
003410 004400-EXIT.
003420     EXIT.
003430*
003440*
003450*              C L O S E   A N D   F I N I S H
003460*
003470 005000-CLOSE-AND-FINISH.
003480*
003490     CLOSE FIRSTNAME-FILE.
003500     CLOSE LASTNAME-FILE.
003510     CLOSE US-USER-IN-FILE.
003520     CLOSE US-USER-OUT-FILE.
003530     CLOSE LOG-FILE.
003540*
003550 005000-EXIT.
003560     EXIT.
003570*
003580     COPY "RANDOMP.COB".
003590     COPY "FILEHLPP.COB".
