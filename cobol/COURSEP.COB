000010******************************************************************
000020*                                                                *
000030*           C O U R S E   S H U F F L E   L O G I C               *
000040*                                                                *
000050******************************************************************
000060*
000070*    COPIED AT THE TAIL OF COURSET'S PROCEDURE DIVISION.  ALSO
000080*    TAIL-COPIES RANDOMP.COB AND FILEHLPP.COB BELOW SO 000000-
000090*    CONTROL'S PERFORMS OF THE 900/910/920 AND 850 PARAGRAPHS
000100*    RESOLVE WITHIN THE SAME COMPILE UNIT.
000110*
000120*    MAINTENANCE
000130*    -----------
000140*    91/03/18  RFT  ORIGINAL.
000150*    98/11/05  CMB  RETARGETED FOR EVAP - 002000 NOW LOADS THE
000160*                   COURSE-ID/SEMESTER-ID/DEGREE/NAME-DE/NAME-EN
000170*                   LAYOUT, 004000 SWAPS THE WHOLE NON-KEY TUPLE.
000180*
000190*                         C O N T R O L
000200*
000210 001000-READ-CONFIG.
000220*
000230     OPEN INPUT  COURSE-IN-FILE.
000240     OPEN OUTPUT COURSE-OUT-FILE.
000250     OPEN OUTPUT LOG-FILE.
000260*
000270 001000-EXIT.
000280     EXIT.
000290*
000300*
000310*                 L O A D   C O U R S E S
000320*
000330*    READS THE WHOLE COURSE EXTRACT INTO CR-COURSE-ENTRY AND
000340*    SEEDS CR-SHUFFLE-INDEX WITH THE IDENTITY PERMUTATION (ENTRY
000350*    I STARTS OUT HOLDING I) FOR 003000-BUILD-SHUFFLE TO RANDOMIZE.
000360*
000370 002000-LOAD-COURSES.
000380*
000390     MOVE 0 TO CR-COURSE-COUNT.
000400     MOVE 0 TO FH-AT-END-FLAG.
000410     PERFORM 002010-LOAD-ONE-COURSE
000420        THRU 002010-EXIT
000430             UNTIL FH-AT-END.
000440*
000450 002000-EXIT.
000460     EXIT.
000470*
000480 002010-LOAD-ONE-COURSE.
000490     READ COURSE-IN-FILE INTO CR-COURSE-WORK-RECORD
000500         AT END
000510             MOVE 1 TO FH-AT-END-FLAG
000520             GO TO 002010-EXIT.
000530     ADD 1 TO CR-COURSE-COUNT.
000540     MOVE CR-WK-COURSE-ID    TO CR-COURSE-ID (CR-COURSE-COUNT).
000550     MOVE CR-WK-SEMESTER-ID  TO CR-COURSE-SEMESTER-ID
000560                                    (CR-COURSE-COUNT).
000570     MOVE CR-WK-DEGREE       TO CR-COURSE-DEGREE (CR-COURSE-COUNT).
000580     MOVE CR-WK-NAME-DE      TO CR-COURSE-NAME-DE (CR-COURSE-COUNT).
000590     MOVE CR-WK-NAME-EN      TO CR-COURSE-NAME-EN (CR-COURSE-COUNT).
000600     MOVE CR-COURSE-COUNT    TO CR-SHUFFLE-INDEX (CR-COURSE-COUNT).
000610 002010-EXIT.
000620     EXIT.
000630*
000640*
000650*                 B U I L D   S H U F F L E
000660*
000670*    FISHER-YATES, WORKING FROM THE LAST ENTRY DOWN TO THE
000680*    SECOND: FOR EACH CR-CX, DRAW A PARTNER UNIFORM OVER 1 THRU
000690*    CR-CX (INCLUSIVE OF CR-CX ITSELF, SO A COURSE CAN LAND BACK
000700*    ON ITSELF) AND SWAP THE TWO SUBSCRIPTS.  NO INTRINSIC
000710*    FUNCTIONS - RN-RANGE-RESULT OUT OF RANDOMP DOES THE DRAW.
000720*
000730 003000-BUILD-SHUFFLE.
000740*
000750     PERFORM 900-SEED-RNG THRU 900-EXIT.
000760*
000770     IF (CR-COURSE-COUNT < 2)
000780         GO TO 003000-EXIT.
000790*
000800     PERFORM 003010-SHUFFLE-ONE
000810        THRU 003010-EXIT
000820             VARYING CR-CX FROM CR-COURSE-COUNT BY -1
000830             UNTIL (CR-CX < 2).
000840*
000850 003000-EXIT.
000860     EXIT.
000870*
000880 003010-SHUFFLE-ONE.
000890     MOVE CR-CX TO RN-RANGE-LIMIT.
000900     PERFORM 920-NEXT-RANDOM-RANGE THRU 920-EXIT.
000910     MOVE RN-RANGE-RESULT TO CR-PX.
000920*
000930     MOVE CR-SHUFFLE-INDEX (CR-CX) TO CR-SWAP-TEMP.
000940     MOVE CR-SHUFFLE-INDEX (CR-PX) TO CR-SHUFFLE-INDEX (CR-CX).
000950     MOVE CR-SWAP-TEMP             TO CR-SHUFFLE-INDEX (CR-PX).
000960 003010-EXIT.
000970     EXIT.
000980*
000990*
001000*          A P P L Y   S H U F F L E   A N D   L O G
001010*
001020*    FOR EACH COURSE IN ORIGINAL ORDER, THE SHUFFLE PARTNER'S
001030*    SEMESTER/DEGREE/NAME-DE/NAME-EN TRAVEL TOGETHER AS ONE
001040*    TUPLE - NEVER MIXED FROM TWO DIFFERENT PARTNERS (REQUEST
001050*    #4472).  THE ORIGINAL'S OWN COURSE-ID NEVER CHANGES.
001060*
001070 004000-APPLY-SHUFFLE-AND-LOG.
001080*
001090     PERFORM 004010-PROCESS-ONE-COURSE
001100        THRU 004010-EXIT
001110             VARYING CR-CX FROM 1 BY 1
001120             UNTIL (CR-CX > CR-COURSE-COUNT).
001130*
001140 004000-EXIT.
001150     EXIT.
001160*
001170 004010-PROCESS-ONE-COURSE.
001180     MOVE CR-CX                        TO CR-ORIG-IX.
001190     MOVE CR-SHUFFLE-INDEX (CR-CX)     TO CR-SUBST-IX.
001200*
001210     MOVE SPACES TO CR-LOG-LINE.
001220     MOVE CR-COURSE-ID (CR-ORIG-IX)    TO CR-LOG-OLD-KEY.
001230     MOVE CR-COURSE-ID (CR-SUBST-IX)   TO CR-LOG-NEW-KEY.
001240     MOVE CR-LOG-LINE-FLAT              TO FH-LINE-OUT.
001250     PERFORM 850-WRITE-LINE THRU 850-EXIT.
001260*
001270     MOVE CR-COURSE-ID (CR-ORIG-IX)     TO CR-WK-COURSE-ID.
001280     MOVE CR-COURSE-SEMESTER-ID (CR-SUBST-IX)
001290                                         TO CR-WK-SEMESTER-ID.
001300     MOVE CR-COURSE-DEGREE (CR-SUBST-IX) TO CR-WK-DEGREE.
001310     MOVE CR-COURSE-NAME-DE (CR-SUBST-IX) TO CR-WK-NAME-DE.
001320     MOVE CR-COURSE-NAME-EN (CR-SUBST-IX) TO CR-WK-NAME-EN.
001330     PERFORM 005000-WRITE-COURSE-OUT THRU 005000-EXIT.
001340 004010-EXIT.
001350     EXIT.
001360*
001370*
001380*               W R I T E   C O U R S E   O U T
001390*
001400 005000-WRITE-COURSE-OUT.
001410*
001420     MOVE CR-COURSE-WORK-RECORD TO COURSE-OUT-RECORD.
001430     WRITE COURSE-OUT-RECORD.
001440*
001450 005000-EXIT.
001460     EXIT.
001470*
001480*
001490*              C L O S E   A N D   F I N I S H
001500*
001510 006000-CLOSE-AND-FINISH.
001520*
001530     CLOSE COURSE-IN-FILE.
001540     CLOSE COURSE-OUT-FILE.
001550     CLOSE LOG-FILE.
001560*
001570 006000-EXIT.
001580     EXIT.
001590*
001600     COPY "RANDOMP.COB".
001610     COPY "FILEHLPP.COB".
