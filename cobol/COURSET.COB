000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.    COURSET.
000040 AUTHOR.        R F TATE.
000050 INSTALLATION.  MERIDIAN DATA SYSTEMS.
000060 DATE-WRITTEN.  03/18/91.
000070 DATE-COMPILED.
000080 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000090*
000100*        *******************************
000110*        *                             *
000120*        *        R. F. Tate          *
000130*        *   Meridian Data Systems     *
000140*        *    114 Ridgeline Road       *
000150*        *   Huntsville, AL 35806      *
000160*        *       205-555-0148          *
000170*        *                             *
000180*        *******************************
000190*
000200******************************************************************
000210*                                                                *
000220*   COURSET - TABLE EXTRACT SCRUBBER, COURSE TABLE PASS.         *
000230*                                                                *
000240*   READS THE COURSE TABLE EXTRACT IN FULL, BUILDS A UNIFORMLY   *
000250*   RANDOM SHUFFLE OF THE ROWS, AND REASSIGNS EACH COURSE'S      *
000260*   SEMESTER, DEGREE AND BOTH NAME COLUMNS FROM ITS SHUFFLE      *
000270*   PARTNER AS ONE TUPLE, WRITING AN OLDID=>NEWID CHANGE LOG SO  *
000280*   A RELEASE CAN BE TRACED BACK TO PRODUCTION IF NEEDED.        *
000290*                                                                *
000300******************************************************************
000310*
000320*   CHANGE LOG
000330*   ----------
000340*   91/03/18  RFT  ORIGINAL - WROTE THIS TO SCRAMBLE THE COURSE  *
000350*                  CATALOG EXTRACT BEFORE IT WENT TO THE SERVICE *
000360*                  BUREAU FOR THE REGISTRAR'S TEST CONVERSION.   *
000370*   93/04/30  PLK  MOVED THE RANDOM KEY GENERATOR OUT TO THE     *
000380*                  SHARED COPYBOOK (RANDOMW/RANDOMP) ALREADY     *
000390*                  BUILT FOR THE USER-TABLE SCRUBBER.            *
000400*   95/11/08  PLK  MOVED THE CHANGE-LOG WRITE-LINE LOGIC OUT TO  *
000410*                  FILEHLPW/FILEHLPP FOR THE SAME REASON.        *
000420*   98/11/05  CMB  RETARGETED FOR THE EVAP COURSE EVALUATION     *
000430*                  DATABASE EXPORT - TABLE LAYOUT IS NOW         *
000440*                  COURSE-ID/SEMESTER-ID/DEGREE/NAME-DE/NAME-EN. *
000450*   98/11/09  CMB  REQUEST #4472 - SHUFFLE MOVES THE WHOLE       *
000460*                  SEMESTER/DEGREE/NAME-DE/NAME-EN TUPLE FROM    *
000470*                  ONE SHUFFLE PARTNER TOGETHER - NEVER MIX      *
000480*                  FIELDS FROM TWO DIFFERENT PARTNERS.           *
000490*   98/11/09  CMB  BUILD THE SHUFFLE AS A TABLE OF SUBSCRIPTS     *
000500*                  RATHER THAN SWAPPING WHOLE COURSE ROWS - THE  *
000510*                  ROWS ARE TOO WIDE TO SHUFFLE IN PLACE ON A    *
000520*                  LARGE EXTRACT.                                *
000530*   99/02/18  RFT  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS ARE     *
000540*                  CARRIED IN THIS PROGRAM'S OWN DATA, ONLY IN   *
000550*                  THIS COMMENT BLOCK.  NO CODE CHANGE REQUIRED. *
000560*   00/03/09  CMB  REQUEST #5210 - WIDEN THE COURSE TABLE AND    *
000570*                  SHUFFLE-INDEX TABLE FROM 5000 TO 20000        *
000580*                  ENTRIES, EXPORT HAS GROWN.                    *
000590*
000600 ENVIRONMENT DIVISION.
000610*
000620 CONFIGURATION SECTION.
000630*
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660*
000670 INPUT-OUTPUT SECTION.
000680*
000690 FILE-CONTROL.
000700     SELECT COURSE-IN-FILE   ASSIGN TO COURSIN
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS FH-FILE-STATUS.
000730     SELECT COURSE-OUT-FILE  ASSIGN TO COURSOUT
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS IS FH-FILE-STATUS.
000760     SELECT LOG-FILE         ASSIGN TO CRSCHGLG
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS FH-FILE-STATUS.
000790*
000800 I-O-CONTROL.
000810*
000820 DATA DIVISION.
000830*
000840 FILE SECTION.
000850*
000860 FD  COURSE-IN-FILE.
000870 01  COURSE-IN-RECORD            PIC  X(479).
000880*
000890 FD  COURSE-OUT-FILE.
000900 01  COURSE-OUT-RECORD           PIC  X(479).
000910*
000920 FD  LOG-FILE.
000930 01  LOG-RECORD.
000940     03  LOG-RECORD-TEXT         PIC  X(23).
000950     03  FILLER                  PIC  X(01).
000960*
000970 WORKING-STORAGE SECTION.
000980*
000990*                     ALPHA 77'S
001000*
001010 77  WS-ANSWER                   PIC  X(01)       VALUE SPACE.
001020*
001030*                    NUMERIC 77'S
001040*
001050 77  WS-ESCAPE-FLAG              PIC  9(01)       VALUE ZERO.
001060*
001070 01  CR-COURSE-WORK-RECORD.
001080     03  CR-WK-COURSE-ID         PIC  9(09).
001090     03  CR-WK-SEMESTER-ID       PIC  9(09).
001100     03  CR-WK-DEGREE            PIC  X(60).
001110     03  CR-WK-NAME-DE           PIC  X(200).
001120     03  CR-WK-NAME-EN           PIC  X(200).
001130     03  FILLER                  PIC  X(01)       VALUE SPACE.
001140*
001150     COPY "COURSEW.COB".
001160     COPY "RANDOMW.COB".
001170     COPY "FILEHLPW.COB".
001180*
001190 PROCEDURE DIVISION.
001200*
001210******************************************************************
001220*                                                                *
001230*                         C O N T R O L                          *
001240*                                                                *
001250******************************************************************
001260*
001270 000000-CONTROL.
001280*
001290     PERFORM 001000-READ-CONFIG
001300        THRU 001000-EXIT.
001310*
001320     PERFORM 002000-LOAD-COURSES
001330        THRU 002000-EXIT.
001340*
001350     PERFORM 003000-BUILD-SHUFFLE
001360        THRU 003000-EXIT.
001370*
001380     PERFORM 004000-APPLY-SHUFFLE-AND-LOG
001390        THRU 004000-EXIT.
001400*
001410     PERFORM 006000-CLOSE-AND-FINISH
001420        THRU 006000-EXIT.
001430*
001440 000000-EXIT.
001450     STOP RUN.
001460*
001470     COPY "COURSEP.COB".
