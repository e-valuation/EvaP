000010******************************************************************
000020*                                                                *
000030*         C O M M E N T   S U B S T I T U T I O N   A R E A       *
000040*                                                                *
000050******************************************************************
000060*
000070*    RECORD LAYOUTS AND WORKING STORAGE FOR COMMENTT, THE EXPORT
000080*    SCRUBBER'S FREE-TEXT COMMENT PASS.  COPIED INTO WORKING-
000090*    STORAGE RIGHT AFTER THE 77'S, AHEAD OF COPY COMMENTP AT THE
000100*    TAIL OF THE PROCEDURE DIVISION.  THIS PASS DOES NOT NEED THE
000110*    RANDOM-NUMBER OR FILE-HELPER COPYBOOKS - THERE IS NO PICK AND
000120*    NO CHANGE LOG ON THIS ONE, JUST A STRAIGHT REWRITE.
000130*
000140*    MAINTENANCE
000150*    -----------
000160*    92/06/02  RFT  ORIGINAL - SCRUBBED THE INSPECTION-REMARKS
000170*                   FREE-TEXT FIELDS BEFORE THE QUALITY EXTRACT
000180*                   WENT TO THE SERVICE BUREAU.
000190*    99/02/18  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,
000200*                   NO CHANGE REQUIRED.
000205*    00/07/11  WDH  REQUEST #5244 - ADDED CM-SCRATCH-TEXT AND
000206*                   CM-TEXT-LEN.  003050-COUNT-WORDS WAS TALLYING
000207*                   SPACES ACROSS THE WHOLE 2000-BYTE ANSWER
000208*                   FIELD, TRAILING PAD AND ALL, WHICH BLEW THE
000209*                   WORD COUNT UP TO NEAR 2000 ON A SHORT COMMENT.
000210*                   NOW THE ANSWER IS COPIED HERE FIRST AND
000211*                   TRIMMED BACK TO ITS REAL LENGTH BEFORE ANY
000212*                   SPACE IS TALLIED.
000213*
000220*                   L O R E M   I P S U M   W O R D   P O O L
000230*
000240 01  CM-WORD-POOL.
000250     03  FILLER                  PIC  X(01)       VALUE SPACE.
000260     03  CM-WORD-MAX             PIC  9(05)       COMP
000270                                     VALUE 2000.
000280     03  CM-WORD-COUNT           PIC  9(05)       COMP VALUE 0.
000290     03  CM-WORD-ENTRY OCCURS 1 TO 2000 TIMES
000300             DEPENDING ON CM-WORD-COUNT.
000310         05  CM-WORD-VALUE           PIC  X(40).
000320*
000330*                 S O U R C E   L I N E   B U F F E R
000340*
000350 01  CM-POOL-LINE-WORK.
000360     03  CM-POOL-LINE            PIC  X(2000)     VALUE SPACES.
000370     03  FILLER                  PIC  X(01)       VALUE SPACE.
000380*
000390*                 C O M M E N T   R O W   I N   M E M O R Y
000400*
000410*    EACH FREE-TEXT FIELD CARRIES ITS OWN NULL-INDICATOR BYTE
000420*    RIGHT AHEAD OF IT, THE SAME WAY THE SOURCE DATABASE CARRIES
000430*    A SEPARATE NULL FLAG ALONGSIDE A NULLABLE COLUMN.  THE
000440*    "-FLAT" REDEFINES LET 003000-PROCESS-COMMENTS MOVE A WHOLE
000450*    GROUP IN ONE STATEMENT INSTEAD OF FIELD BY FIELD.
000460*
000470 01  CM-COMMENT-WORK-RECORD.
000480     03  CM-WK-COMMENT-ID        PIC  9(09).
000490     03  CM-REVIEWED-GROUP.
000500         05  CM-REVIEWED-NULL-FLAG   PIC  X(01).
000510             88  CM-REVIEWED-IS-NULL     VALUE "Y".
000520             88  CM-REVIEWED-NOT-NULL    VALUE "N".
000530         05  CM-REVIEWED-ANSWER      PIC  X(2000).
000540     03  CM-REVIEWED-GROUP-FLAT  REDEFINES CM-REVIEWED-GROUP
000550                                     PIC  X(2001).
000560     03  CM-ORIGINAL-GROUP.
000570         05  CM-ORIGINAL-NULL-FLAG   PIC  X(01).
000580             88  CM-ORIGINAL-IS-NULL     VALUE "Y".
000590             88  CM-ORIGINAL-NOT-NULL    VALUE "N".
000600         05  CM-ORIGINAL-ANSWER      PIC  X(2000).
000610     03  CM-ORIGINAL-GROUP-FLAT  REDEFINES CM-ORIGINAL-GROUP
000620                                     PIC  X(2001).
000630     03  FILLER                  PIC  X(01)       VALUE SPACE.
000640 01  CM-COMMENT-WORK-RECORD-FLAT REDEFINES CM-COMMENT-WORK-RECORD
000650                                     PIC  X(4012).
000660*
000670*                  M I S C E L L A N E O U S   W O R K
000680*
000690 01  CM-MISC-WORK.
000700     03  CM-PTR                  PIC  9(05)       COMP VALUE 0.
000710     03  CM-TALLY-WORK           PIC  9(05)       COMP VALUE 0.
000720     03  CM-WORD-TARGET          PIC  9(05)       COMP VALUE 0.
000730     03  CM-WX                   PIC  9(05)       COMP VALUE 0.
000740     03  CM-POOL-IX              PIC  9(05)       COMP VALUE 0.
000750     03  CM-OUT-PTR              PIC  9(05)       COMP VALUE 0.
000755     03  CM-TEXT-LEN             PIC  9(05)       COMP VALUE 0.
000760     03  CM-AT-END-FLAG          PIC  9(01)       COMP VALUE 0.
000770         88  CM-AT-END                            VALUE 1.
000780     03  CM-OUT-LINE             PIC  X(2000)     VALUE SPACES.
000785     03  CM-SCRATCH-TEXT         PIC  X(2000)     VALUE SPACES.
000790     03  FILLER                  PIC  X(01)       VALUE SPACE.
