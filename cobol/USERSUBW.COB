000010******************************************************************
000020*                                                                *
000030*           U S E R   S U B S T I T U T I O N   A R E A          *
000040*                                                                *
000050******************************************************************
000060*
000070*    RECORD LAYOUTS AND WORKING STORAGE FOR USERSUBT, THE EXPORT
000080*    SCRUBBER'S USER-TABLE PASS.  COPIED INTO WORKING-STORAGE
000090*    RIGHT AFTER THE 77'S, AHEAD OF COPY RANDOMW AND COPY
000100*    FILEHLPW (SEE USERSUBT FOR THE ORDER).
000110*
000120*    MAINTENANCE
000130*    -----------
000140*    98/11/05  RFT  ORIGINAL.
000150*    98/12/09  RFT  ADD US-PERSON-ENTRY-FLAT SO A WHOLE POOL
000160*                   SLOT CAN BE TESTED "NOT YET FILLED" IN ONE
000170*                   COMPARE INSTEAD OF THREE.
000180*    99/02/18  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,
000190*                   NO CHANGE REQUIRED.
000200*
000210*                S Y N T H E T I C   P E R S O N   P O O L
000220*
000230 01  US-PERSON-POOL.
000240     03  FILLER                  PIC  X(01)       VALUE SPACE.
000250     03  US-PERSON-TARGET        PIC  9(04)       COMP
000260                                     VALUE 2000.
000270     03  US-PERSON-BUILT         PIC  9(04)       COMP VALUE 0.
000280     03  US-PERSON-ENTRY OCCURS 2000 TIMES.
000290         05  US-PERSON-FIRSTNAME     PIC  X(40).
000300         05  US-PERSON-LASTNAME      PIC  X(40).
000310         05  US-PERSON-USERNAME      PIC  X(81).
000320     03  US-PERSON-ENTRY-FLAT    REDEFINES US-PERSON-ENTRY
000330             OCCURS 2000 TIMES
000340                                     PIC  X(161).
000350*
000360*            N A M E   L I S T   S T A G I N G   T A B L E S
000370*
000380*    HOLD THE DE-DUPLICATED FIRST-NAME AND LAST-NAME LISTS ONCE
000390*    FILEHLPP'S 800-CHECK-DEDUP HAS FILTERED THEM, SO BOTH LISTS
000400*    ARE STILL AVAILABLE TOGETHER WHEN THE POOL IS BUILT.
000410*
000420 01  US-FIRSTNAME-STAGE.
000430     03  FILLER                  PIC  X(01)       VALUE SPACE.
000440     03  US-FIRSTNAME-COUNT      PIC  9(04)       COMP VALUE 0.
000450     03  US-FIRSTNAME-ENTRY OCCURS 1 TO 4000 TIMES
000460             DEPENDING ON US-FIRSTNAME-COUNT.
000470         05  US-FIRSTNAME-VALUE      PIC  X(40).
000480*
000490 01  US-LASTNAME-STAGE.
000500     03  FILLER                  PIC  X(01)       VALUE SPACE.
000510     03  US-LASTNAME-COUNT       PIC  9(04)       COMP VALUE 0.
000520     03  US-LASTNAME-ENTRY OCCURS 1 TO 4000 TIMES
000530             DEPENDING ON US-LASTNAME-COUNT.
000540         05  US-LASTNAME-VALUE       PIC  X(40).
000550*
000560*                  I G N O R E   L I S T   T A B L E
000570*
000580 01  US-IGNORE-STAGE.
000590     03  FILLER                  PIC  X(01)       VALUE SPACE.
000600     03  US-IGNORE-COUNT         PIC  9(04)       COMP VALUE 0.
000610     03  US-IGNORE-ENTRY OCCURS 1 TO 4000 TIMES
000620             DEPENDING ON US-IGNORE-COUNT.
000630         05  US-IGNORE-VALUE          PIC  X(60).
000640*
000650*                  C H A N G E - L O G   L I N E
000660*
000670 01  US-LOG-LINE.
000680     03  US-LOG-OLD-KEY          PIC  X(60).
000690     03  US-LOG-ARROW            PIC  X(04)       VALUE " => ".
000700     03  US-LOG-NEW-KEY          PIC  X(85).
000710 01  US-LOG-LINE-FLAT           REDEFINES US-LOG-LINE
000720                                     PIC  X(149).
000730*
000740*                  M I S C E L L A N E O U S   W O R K
000750*
000760 01  US-MISC-WORK.
000770     03  US-USER-INDEX           PIC  9(05)       COMP VALUE 0.
000780     03  US-PICK-FIRST           PIC  9(05)       COMP VALUE 0.
000790     03  US-PICK-LAST            PIC  9(05)       COMP VALUE 0.
000800     03  US-FX                   PIC  9(05)       COMP VALUE 0.
000810     03  US-LX                   PIC  9(05)       COMP VALUE 0.
000820     03  US-GX                   PIC  9(05)       COMP VALUE 0.
000830     03  US-PX                   PIC  9(05)       COMP VALUE 0.
000840     03  US-LOWER-USERNAME       PIC  X(60)       VALUE SPACES.
000850     03  US-NEW-USERNAME         PIC  X(85)       VALUE SPACES.
000860     03  US-NEW-EMAIL            PIC  X(120)      VALUE SPACES.
000870     03  US-DUP-FLAG             PIC  9(01)       COMP VALUE 0.
000880         88  US-PERSON-IS-DUP                     VALUE 1.
000890     03  US-IGNORED-FLAG         PIC  9(01)       COMP VALUE 0.
000900         88  US-USER-IS-IGNORED                   VALUE 1.
000910     03  US-AFFILIATION-CODE     PIC  X(01)       VALUE SPACE.
000920         88  US-AFFIL-STAFF                       VALUE "S".
000930         88  US-AFFIL-STUDENT                     VALUE "T".
000940         88  US-AFFIL-EXTERNAL                    VALUE "E".
000945     03  US-TEMP-FIRST           PIC  X(40)       VALUE SPACES.
000946     03  US-TEMP-LAST            PIC  X(40)       VALUE SPACES.
000947     03  US-TALLY-WORK           PIC  9(03)       COMP VALUE 0.
000950     03  FILLER                  PIC  X(01)       VALUE SPACE.
