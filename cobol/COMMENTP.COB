000010******************************************************************
000020*                                                                *
000030*          C O M M E N T   S U B S T I T U T I O N   L O G I C    *
000040*                                                                *
000050******************************************************************
000060*
000070*    COPIED AT THE TAIL OF COMMENTT'S PROCEDURE DIVISION.  NO
000080*    FURTHER TAIL-COPIES ARE NEEDED HERE - THIS PASS HAS NO
000090*    RANDOM PICK AND NO CHANGE LOG, SO RANDOMP.COB AND FILEHLPP.COB
000100*    NEVER GET PULLED IN.
000110*
000120*    MAINTENANCE
000130*    -----------
000140*    92/06/02  RFT  ORIGINAL.
000150*    94/09/14  PLK  WORD POOL NOW COMES FROM A FILE (002000), NOT
000160*                   A FIXED TABLE BUILT INTO THIS COPYBOOK.
000170*    98/11/13  CMB  REQUEST #4480 - 003100/003110 SPLIT OUT SO
000180*                   REVIEWED-ANSWER AND ORIGINAL-ANSWER EACH GET
000190*                   THEIR OWN WORD COUNT, BOTH BUILT FROM
000200*                   003200-BUILD-REPLACEMENT.
000210*    00/07/11  WDH  REQUEST #5244 - 003100/003110 WERE TALLYING
000220*                   SPACES AGAINST THE RAW 2000-BYTE ANSWER FIELD,
000230*                   TRAILING PAD AND ALL, SO A TEN-WORD COMMENT
000240*                   COUNTED AS NEARLY 2000 WORDS.  ADDED
000250*                   003050-COUNT-WORDS/003060-TRIM-ONE TO FIND THE
000260*                   REAL (UNPADDED) LENGTH FIRST AND TALLY SPACES
000270*                   ONLY WITHIN IT.
000280*
000290*                         C O N T R O L
000300*
000310 001000-READ-CONFIG.
000320*
000330     OPEN INPUT  LOREM-FILE.
000340     OPEN INPUT  COMMENT-IN-FILE.
000350     OPEN OUTPUT COMMENT-OUT-FILE.
000360*
000370 001000-EXIT.
000380     EXIT.
000390*
000400*
000410*                L O A D   W O R D   P O O L
000420*
000430*    ONLY THE FIRST LINE OF THE LOREM-IPSUM FILE IS EVER READ -
000440*    IT IS SPACE-SEPARATED WORDS, ONE PER POOL SLOT.  CONSECUTIVE
000450*    SPACES (INCLUDING THE TRAILING PAD ON THE FIXED 2000-BYTE
000460*    LINE BUFFER) ARE TREATED AS ONE DELIMITER HERE SO THE POOL
000470*    DOES NOT PICK UP BLANK ENTRIES.
000480*
000490 002000-LOAD-WORD-POOL.
000500*
000510     MOVE SPACES TO CM-POOL-LINE.
000520     READ LOREM-FILE INTO CM-POOL-LINE
000530         AT END
000540             GO TO 002000-EXIT.
000550     CLOSE LOREM-FILE.
000560*
000570     MOVE 0 TO CM-WORD-COUNT.
000580     MOVE 1 TO CM-PTR.
000590     PERFORM 002010-EXTRACT-WORD
000600        THRU 002010-EXIT
000610             UNTIL (CM-PTR > 2000).
000620*
000630 002000-EXIT.
000640     EXIT.
000650*
000660 002010-EXTRACT-WORD.
000670     ADD 1 TO CM-WORD-COUNT.
000680     UNSTRING CM-POOL-LINE DELIMITED BY ALL SPACE
000690         INTO CM-WORD-VALUE (CM-WORD-COUNT)
000700         WITH POINTER CM-PTR.
000710     IF (CM-WORD-VALUE (CM-WORD-COUNT) = SPACES)
000720         SUBTRACT 1 FROM CM-WORD-COUNT.
000730 002010-EXIT.
000740     EXIT.
000750*
000760*
000770*              P R O C E S S   C O M M E N T S
000780*
000790*    SINGLE-PASS READ/REWRITE - ONE ROW AT A TIME, NO TABLE OF
000800*    ROWS NEEDED SINCE THERE IS NO SHUFFLE ON THIS PASS.
000810*
000820 003000-PROCESS-COMMENTS.
000830*
000840     MOVE 0 TO CM-AT-END-FLAG.
000850*
000860 003000-10-READ-COMMENT.
000870     READ COMMENT-IN-FILE INTO CM-COMMENT-WORK-RECORD-FLAT
000880         AT END
000890             MOVE 1 TO CM-AT-END-FLAG
000900             GO TO 003000-EXIT.
000910*
000920     PERFORM 003100-SUBSTITUTE-REVIEWED THRU 003100-EXIT.
000930     PERFORM 003110-SUBSTITUTE-ORIGINAL THRU 003110-EXIT.
000940*
000950     MOVE CM-COMMENT-WORK-RECORD-FLAT TO COMMENT-OUT-RECORD.
000960     WRITE COMMENT-OUT-RECORD.
000970*
000980     GO TO 003000-10-READ-COMMENT.
000990*
001000 003000-EXIT.
001010     EXIT.
001020*
001030*
001040*                C O U N T   W O R D S   I N   T E X T
001050*
001060*    CM-SCRATCH-TEXT IS FILLED BY THE CALLER BEFORE THIS IS
001070*    PERFORMED.  THE FIELD IS FULL WIDTH (2000 BYTES) REGARDLESS
001080*    OF HOW MUCH OF IT IS REAL TEXT, SO THE TRAILING PAD HAS TO BE
001090*    WALKED BACK OFF FIRST - OTHERWISE EVERY PAD BYTE WOULD COUNT
001100*    AS ONE MORE SPACE DELIMITER AND THE WORD COUNT WOULD COME
001110*    OUT NEAR 2000 NO MATTER HOW SHORT THE REAL COMMENT IS.
001120*
001130 003050-COUNT-WORDS.
001140     MOVE 2000 TO CM-TEXT-LEN.
001150     PERFORM 003060-TRIM-ONE
001160        THRU 003060-EXIT
001170             UNTIL (CM-TEXT-LEN = 0)
001180                OR (CM-SCRATCH-TEXT (CM-TEXT-LEN:1) NOT = SPACE).
001190*
001200     MOVE 0 TO CM-TALLY-WORK.
001210     IF (CM-TEXT-LEN > 0)
001220         INSPECT CM-SCRATCH-TEXT (1:CM-TEXT-LEN)
001230             TALLYING CM-TALLY-WORK FOR ALL " ".
001240     COMPUTE CM-WORD-TARGET = CM-TALLY-WORK + 1.
001250 003050-EXIT.
001260     EXIT.
001270*
001280 003060-TRIM-ONE.
001290     SUBTRACT 1 FROM CM-TEXT-LEN.
001300 003060-EXIT.
001310     EXIT.
001320*
001330*
001340*          S U B S T I T U T E   R E V I E W E D - A N S W E R
001350*
001360*    A NULL OR SPACE-FILLED COLUMN STAYS NULL - NO LOREM TEXT IS
001370*    EVER WRITTEN INTO A COLUMN THAT CAME IN EMPTY.
001380*
001390 003100-SUBSTITUTE-REVIEWED.
001400     IF (CM-REVIEWED-IS-NULL) OR (CM-REVIEWED-ANSWER = SPACES)
001410         MOVE "Y"    TO CM-REVIEWED-NULL-FLAG
001420         MOVE SPACES TO CM-REVIEWED-ANSWER
001430         GO TO 003100-EXIT.
001440*
001450     MOVE CM-REVIEWED-ANSWER TO CM-SCRATCH-TEXT.
001460     PERFORM 003050-COUNT-WORDS THRU 003050-EXIT.
001470*
001480     PERFORM 003200-BUILD-REPLACEMENT THRU 003200-EXIT.
001490*
001500     MOVE "N"       TO CM-REVIEWED-NULL-FLAG.
001510     MOVE CM-OUT-LINE TO CM-REVIEWED-ANSWER.
001520 003100-EXIT.
001530     EXIT.
001540*
001550*
001560*          S U B S T I T U T E   O R I G I N A L - A N S W E R
001570*
001580 003110-SUBSTITUTE-ORIGINAL.
001590     IF (CM-ORIGINAL-IS-NULL) OR (CM-ORIGINAL-ANSWER = SPACES)
001600         MOVE "Y"    TO CM-ORIGINAL-NULL-FLAG
001610         MOVE SPACES TO CM-ORIGINAL-ANSWER
001620         GO TO 003110-EXIT.
001630*
001640     MOVE CM-ORIGINAL-ANSWER TO CM-SCRATCH-TEXT.
001650     PERFORM 003050-COUNT-WORDS THRU 003050-EXIT.
001660*
001670     PERFORM 003200-BUILD-REPLACEMENT THRU 003200-EXIT.
001680*
001690     MOVE "N"        TO CM-ORIGINAL-NULL-FLAG.
001700     MOVE CM-OUT-LINE TO CM-ORIGINAL-ANSWER.
001710 003110-EXIT.
001720     EXIT.
001730*
001740*
001750*             B U I L D   R E P L A C E M E N T   T E X T
001760*
001770*    WALKS THE WORD POOL CIRCULARLY STARTING FROM WORD 1, FOR
001780*    EXACTLY CM-WORD-TARGET WORDS, JOINED BY A SINGLE SPACE.
001790*    SHARED BY 003100 AND 003110 SO BOTH FIELDS BUILD THEIR
001800*    REPLACEMENT TEXT THE SAME WAY.
001810*
001820 003200-BUILD-REPLACEMENT.
001830     MOVE SPACES TO CM-OUT-LINE.
001840     MOVE 1      TO CM-OUT-PTR.
001850     MOVE 0      TO CM-POOL-IX.
001860*
001870     PERFORM 003210-APPEND-WORD
001880        THRU 003210-EXIT
001890             VARYING CM-WX FROM 1 BY 1
001900             UNTIL (CM-WX > CM-WORD-TARGET).
001910*
001920 003200-EXIT.
001930     EXIT.
001940*
001950 003210-APPEND-WORD.
001960     ADD 1 TO CM-POOL-IX.
001970     IF (CM-POOL-IX > CM-WORD-COUNT)
001980         MOVE 1 TO CM-POOL-IX.
001990*
002000     IF (CM-WX > 1)
002010         STRING " " DELIMITED BY SIZE
002020             INTO CM-OUT-LINE WITH POINTER CM-OUT-PTR.
002030*
002040     STRING CM-WORD-VALUE (CM-POOL-IX) DELIMITED BY SPACE
002050         INTO CM-OUT-LINE WITH POINTER CM-OUT-PTR.
002060 003210-EXIT.
002070     EXIT.
002080*
002090*
002100*              C L O S E   A N D   F I N I S H
002110*
002120 005000-CLOSE-AND-FINISH.
002130*
002140     CLOSE COMMENT-IN-FILE.
002150     CLOSE COMMENT-OUT-FILE.
002160*
002170 005000-EXIT.
002180     EXIT.
