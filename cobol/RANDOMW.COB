000010******************************************************************
000020*                                                                *
000030*          R A N D O M   N U M B E R   W O R K   A R E A         *
000040*                                                                *
000050******************************************************************
000060*
000070*    SHARED BY USERSUBT (PERSON POOL BUILD) AND COURSET (COURSE
000080*    SHUFFLE).  HOLDS A SIMPLE LINEAR-CONGRUENTIAL GENERATOR.
000090*    SEEDED FROM THE TIME-OF-DAY SPECIAL REGISTER AT 900-SEED-RNG
000100*    SO TWO RUNS IN THE SAME JOB STREAM DO NOT DRAW THE SAME
000110*    SEQUENCE.  NO INTRINSIC FUNCTIONS ARE USED ANYWHERE IN THIS
000120*    COPYBOOK OR ITS PARAGRAPH MATE, RANDOMP.COB.
000130*
000140*    MAINTENANCE
000150*    -----------
000160*    98/11/03  RFT  ORIGINAL - PULLED OUT OF SHELSRTT'S KEY-GEN
000170*                   SO USERSUBT AND COURSET COULD SHARE ONE RNG.
000180*
000190 01  RANDOM-NUMBER-WORK-AREA.
000200     03  RN-SEED                 PIC  9(09)       COMP.
000210     03  RN-MULTIPLIER           PIC  9(09)       COMP
000220                                     VALUE 214013.
000230     03  RN-INCREMENT            PIC  9(09)       COMP
000240                                     VALUE 2531011.
000250     03  RN-MODULUS              PIC  9(09)       COMP
000260                                     VALUE 999999937.
000270     03  RN-PRODUCT              PIC  9(18)       COMP.
000280     03  RN-RESULT               PIC  9(09)       COMP.
000290     03  RN-RANGE-LIMIT          PIC  9(09)       COMP.
000300     03  RN-RANGE-RESULT         PIC  9(09)       COMP.
000310     03  FILLER                  PIC  X(01)       VALUE SPACE.
000320*
000330*    TIME-OF-DAY SEED WORK
000340*
000350 01  RN-SEED-TIME-WORK.
000360     03  RN-SEED-HHMMSSTH        PIC  9(08)       VALUE 0.
000370     03  RN-SEED-HHMMSSTH-R  REDEFINES RN-SEED-HHMMSSTH.
000380         05  RN-SEED-HH              PIC  9(02).
000390         05  RN-SEED-MM              PIC  9(02).
000400         05  RN-SEED-SS              PIC  9(02).
000410         05  RN-SEED-TH              PIC  9(02).
000420     03  FILLER                  PIC  X(01)       VALUE SPACE.
