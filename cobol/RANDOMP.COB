000010******************************************************************
000020*                                                                *
000030*        R A N D O M   N U M B E R   P A R A G R A P H S         *
000040*                                                                *
000050******************************************************************
000060*
000070*    COPIED AT THE TAIL OF THE PROCEDURE DIVISION OF ANY DRIVER
000080*    THAT NEEDS A REPEATABLE-WITHIN-RUN SHUFFLE OR PICK.  CALLER
000090*    PERFORMS 900-SEED-RNG ONCE AT START OF JOB, THEN PERFORMS
000100*    910-NEXT-RANDOM THRU 910-EXIT FOR A RAW DRAW, OR LOADS
000110*    RN-RANGE-LIMIT AND PERFORMS 920-NEXT-RANDOM-RANGE THRU
000120*    920-EXIT FOR A DRAW UNIFORM OVER 1 THRU RN-RANGE-LIMIT.
000130*
000140*    MAINTENANCE
000150*    -----------
000160*    98/11/03  RFT  ORIGINAL.
000170*    99/02/18  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,
000180*                   NO CHANGE REQUIRED.
000190*
000200 900-SEED-RNG.
000210*
000220     ACCEPT RN-SEED-HHMMSSTH FROM TIME.
000230     COMPUTE RN-SEED = (RN-SEED-HH * 360000)
000240                     + (RN-SEED-MM * 6000)
000250                     + (RN-SEED-SS * 100)
000260                     +  RN-SEED-TH.
000270     IF (RN-SEED = ZERO)
000280         MOVE 1 TO RN-SEED.
000290*
000300 900-EXIT.
000310     EXIT.
000320*
000330*
000340*                 N E X T   R A N D O M
000350*
000360 910-NEXT-RANDOM.
000370*
000380     COMPUTE RN-PRODUCT = (RN-SEED * RN-MULTIPLIER) + RN-INCREMENT.
000390     DIVIDE RN-PRODUCT BY RN-MODULUS
000400         GIVING RN-SEED
000410             REMAINDER RN-SEED.
000420     MOVE RN-SEED TO RN-RESULT.
000430*
000440 910-EXIT.
000450     EXIT.
000460*
000470*
000480*          N E X T   R A N D O M   I N   R A N G E
000490*
000500*    CALLER MUST MOVE THE UPPER LIMIT (INCLUSIVE, 1-ORIGIN) OF
000510*    THE DESIRED RANGE TO RN-RANGE-LIMIT BEFORE PERFORMING THIS
000520*    PARAGRAPH.  RESULT IS RETURNED IN RN-RANGE-RESULT.
000530*
000540 920-NEXT-RANDOM-RANGE.
000550*
000560     PERFORM 910-NEXT-RANDOM
000565        THRU 910-EXIT.
000570*
000580     DIVIDE RN-RESULT BY RN-RANGE-LIMIT
000590         GIVING RN-RANGE-RESULT
000600             REMAINDER RN-RANGE-RESULT.
000610     ADD 1 TO RN-RANGE-RESULT.
000620*
000630 920-EXIT.
000640     EXIT.
