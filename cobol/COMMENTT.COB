000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.    COMMENTT.
000040 AUTHOR.        R F TATE.
000050 INSTALLATION.  MERIDIAN DATA SYSTEMS.
000060 DATE-WRITTEN.  06/02/92.
000070 DATE-COMPILED.
000080 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000090*
000100*        *******************************
000110*        *                             *
000120*        *        R. F. Tate          *
000130*        *   Meridian Data Systems     *
000140*        *    114 Ridgeline Road       *
000150*        *   Huntsville, AL 35806      *
000160*        *       205-555-0148          *
000170*        *                             *
000180*        *******************************
000190*
000200******************************************************************
000210*                                                                *
000220*   COMMENTT - TABLE EXTRACT SCRUBBER, FREE-TEXT COMMENT PASS.    *
000230*                                                                *
000240*   READS THE FIRST LINE OF A LOREM-IPSUM WORD FILE TO BUILD A    *
000250*   SUBSTITUTE-WORD POOL, THEN READS THE COMMENT TABLE EXTRACT IN *
000260*   FULL, REPLACING THE REVIEWED-ANSWER AND ORIGINAL-ANSWER FREE- *
000270*   TEXT COLUMNS WITH SAME-LENGTH (BY WORD COUNT) NONSENSE TEXT   *
000280*   BUILT FROM THAT POOL.  A NULL COLUMN STAYS NULL.  THERE IS NO *
000290*   CHANGE LOG ON THIS PASS - THE COMMENT-ID NEVER CHANGES, SO    *
000300*   THERE IS NOTHING TO TRACE BACK.                               *
000310*                                                                *
000320******************************************************************
000330*
000340*   CHANGE LOG
000350*   ----------
000360*   92/06/02  RFT  ORIGINAL - SCRUBBED THE INSPECTION-REMARKS     *
000370*                  FREE-TEXT FIELDS ON THE QUALITY EXTRACT BEFORE *
000380*                  IT WENT TO THE SERVICE BUREAU.  SUBSTITUTE     *
000390*                  WORDS CAME FROM A FIXED IN-LINE TABLE BACK     *
000400*                  THEN.                                         *
000410*   94/09/14  PLK  REPLACED THE FIXED IN-LINE WORD TABLE WITH A   *
000420*                  WORD POOL READ FROM A FILE AT RUN TIME - THE   *
000430*                  QUALITY DEPARTMENT WANTED TO BE ABLE TO CHANGE *
000440*                  THE NONSENSE TEXT WITHOUT A RECOMPILE.         *
000450*   98/11/12  CMB  RETARGETED FOR THE EVAP COURSE EVALUATION      *
000460*                  DATABASE EXPORT - TABLE LAYOUT IS NOW          *
000470*                  COMMENT-ID/REVIEWED-ANSWER/ORIGINAL-ANSWER,    *
000480*                  EACH TEXT COLUMN NULLABLE ON ITS OWN.          *
000490*   98/11/13  CMB  REQUEST #4480 - REVIEWED-ANSWER AND ORIGINAL-  *
000500*                  ANSWER ARE SUBSTITUTED INDEPENDENTLY OF EACH   *
000510*                  OTHER, EACH KEEPING ITS OWN WORD COUNT.        *
000520*   99/02/18  RFT  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS ARE      *
000530*                  CARRIED IN THIS PROGRAM'S OWN DATA, ONLY IN    *
000540*                  THIS COMMENT BLOCK.  NO CODE CHANGE REQUIRED.  *
000550*   00/05/22  WDH  WIDENED REVIEWED-ANSWER AND ORIGINAL-ANSWER TO *
000560*                  2000 BYTES - THE SURVEY TOOL RAISED ITS LIMIT. *
000570*
000580 ENVIRONMENT DIVISION.
000590*
000600 CONFIGURATION SECTION.
000610*
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640*
000650 INPUT-OUTPUT SECTION.
000660*
000670 FILE-CONTROL.
000680     SELECT LOREM-FILE        ASSIGN TO LOREMTXT
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS CM-FILE-STATUS.
000710     SELECT COMMENT-IN-FILE   ASSIGN TO CMNTIN
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS CM-FILE-STATUS.
000740     SELECT COMMENT-OUT-FILE  ASSIGN TO CMNTOUT
000750         ORGANIZATION IS SEQUENTIAL
000760         FILE STATUS IS CM-FILE-STATUS.
000770*
000780 I-O-CONTROL.
000790*
000800 DATA DIVISION.
000810*
000820 FILE SECTION.
000830*
000840 FD  LOREM-FILE.
000850 01  LOREM-RECORD.
000860     03  LOREM-RECORD-TEXT       PIC  X(2000).
000870     03  FILLER                  PIC  X(01).
000880*
000890 FD  COMMENT-IN-FILE.
000900 01  COMMENT-IN-RECORD           PIC  X(4012).
000910*
000920 FD  COMMENT-OUT-FILE.
000930 01  COMMENT-OUT-RECORD          PIC  X(4012).
000940*
000950 WORKING-STORAGE SECTION.
000960*
000970*                     ALPHA 77'S
000980*
000990 77  CM-FILE-STATUS              PIC  X(02)       VALUE SPACES.
001000*
001010*                    NUMERIC 77'S
001020*
001030 77  WS-ESCAPE-FLAG              PIC  9(01)       VALUE ZERO.
001040*
001050     COPY "COMMENTW.COB".
001060*
001070 PROCEDURE DIVISION.
001080*
001090******************************************************************
001100*                                                                *
001110*                         C O N T R O L                          *
001120*                                                                *
001130******************************************************************
001140*
001150 000000-CONTROL.
001160*
001170     PERFORM 001000-READ-CONFIG
001180        THRU 001000-EXIT.
001190*
001200     PERFORM 002000-LOAD-WORD-POOL
001210        THRU 002000-EXIT.
001220*
001230     PERFORM 003000-PROCESS-COMMENTS
001240        THRU 003000-EXIT.
001250*
001260     PERFORM 005000-CLOSE-AND-FINISH
001270        THRU 005000-EXIT.
001280*
001290 000000-EXIT.
001300     STOP RUN.
001310*
001320     COPY "COMMENTP.COB".
